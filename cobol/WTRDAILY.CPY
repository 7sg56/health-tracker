000100******************************************************************        
000200*  WTRDAILY  --  WATER INTAKE DETAIL RECORD  (FIXED, 40 BYTES)            
000300*-----------------------------------------------------------------        
000400*  ONE RECORD PER WATER-INTAKE ENTRY.  WATERFILE IS SORTED                
000500*  ASCENDING BY WTR-USER-ID THEN WTR-DATE.  WTR-DATE-NUM BELOW            
000600*  REDEFINES THE BROKEN-OUT DATE FOR THE CALLS TO DTEVAL AND FOR          
000700*  BUILDING THE IN-CORE DAILY-TOTAL TABLE KEY IN HLTHCALC.                
000800*-----------------------------------------------------------------        
000900*  DATE      BY   TICKET    DESCRIPTION                                   
001000*  --------  ---  --------  ----------------------------------            
001100*  04/11/94  JS   DDS-0118  ORIGINAL LAYOUT.                              
001200******************************************************************        
001300 01  WATER-DAILY-REC.                                                     
001400     05  WTR-USER-ID             PIC 9(06).                               
001500     05  WTR-DATE.                                                        
001600         10  WTR-DATE-YYYY       PIC 9(04).                               
001700         10  WTR-DATE-MM         PIC 9(02).                               
001800         10  WTR-DATE-DD         PIC 9(02).                               
001900     05  WTR-DATE-NUM REDEFINES WTR-DATE                                  
002000                                 PIC 9(08).                               
002100     05  WTR-AMOUNT-LTR          PIC 9(02)V9(02).                         
002200     05  FILLER                  PIC X(22).                               
