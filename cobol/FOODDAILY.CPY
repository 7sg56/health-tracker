000100******************************************************************        
000200*  FOODDAILY  --  FOOD INTAKE DETAIL RECORD  (FIXED, 60 BYTES)            
000300*-----------------------------------------------------------------        
000400*  ONE RECORD PER FOOD-INTAKE ENTRY.  FOODFILE IS SORTED                  
000500*  ASCENDING BY FOOD-USER-ID THEN FOOD-DATE.  FOOD-DATE-NUM               
000600*  REDEFINES THE BROKEN-OUT DATE THE SAME WAY WTRDAILY DOES.              
000700*-----------------------------------------------------------------        
000800*  DATE      BY   TICKET    DESCRIPTION                                   
000900*  --------  ---  --------  ----------------------------------            
001000*  04/18/94  JS   DDS-0119  ORIGINAL LAYOUT.                              
001100******************************************************************        
001200 01  FOOD-DAILY-REC.                                                      
001300     05  FOOD-USER-ID            PIC 9(06).                               
001400     05  FOOD-DATE.                                                       
001500         10  FOOD-DATE-YYYY      PIC 9(04).                               
001600         10  FOOD-DATE-MM        PIC 9(02).                               
001700         10  FOOD-DATE-DD        PIC 9(02).                               
001800     05  FOOD-DATE-NUM REDEFINES FOOD-DATE                                
001900                                 PIC 9(08).                               
002000     05  FOOD-ITEM-NAME          PIC X(30).                               
002100     05  FOOD-CALORIES           PIC 9(05).                               
002200     05  FILLER                  PIC X(11).                               
