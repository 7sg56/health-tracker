000100******************************************************************        
000200*  ABENDREC  --  ABEND DUMP LINE  (FIXED, 100 BYTES)                      
000300*-----------------------------------------------------------------        
000400*  WRITTEN TO SYSOUT WHENEVER A PROGRAM HITS 1000-ABEND-RTN.              
000500*  SAME SHAPE SHOP-WIDE SO THE OPERATOR CAN GREP SYSOUT FOR               
000600*  "ABEND-REASON" ACROSS ANY JOB STEP.  PARA-NAME, ZERO-VAL AND           
000700*  ONE-VAL BELOW ARE THE SAME TRACER/DIVIDE-TRAP FIELDS EVERY             
000800*  ABEND PARAGRAPH IN THE SHOP CODES AGAINST.                             
000900*-----------------------------------------------------------------        
001000*  DATE      BY   TICKET    DESCRIPTION                                   
001100*  --------  ---  --------  ----------------------------------            
001200*  02/12/92  TGD  DDS-0066  ORIGINAL LAYOUT.                              
001300*  02/15/11  RFK  DDS-0300  ADDED PARA-NAME/ZERO-VAL/ONE-VAL --           
001400*                           THE TRACER AND DIVIDE-TRAP FIELDS             
001500*                           1000-ABEND-RTN HAS ALWAYS MOVED               
001600*                           AND DIVIDED AGAINST WERE NEVER                
001700*                           ACTUALLY CARRIED IN THIS COPYBOOK.            
001800*                           EVERY CALLING PROGRAM HAD BEEN                
001900*                           RELYING ON THEM TURNING UP FROM               
002000*                           SOMEWHERE.                                    
002100******************************************************************        
002200 77  PARA-NAME                   PIC X(30) VALUE SPACES.                  
002300 77  ZERO-VAL                    PIC 9(01) COMP VALUE ZERO.               
002400 77  ONE-VAL                     PIC 9(01) COMP VALUE 1.                  
002500                                                                          
002600 01  ABEND-REC.                                                           
002700     05  FILLER                  PIC X(01) VALUE SPACE.                   
002800     05  ABEND-REASON             PIC X(60).                              
002900     05  FILLER                  PIC X(01) VALUE SPACE.                   
003000     05  EXPECTED-VAL             PIC X(09).                              
003100     05  FILLER                  PIC X(01) VALUE SPACE.                   
003200     05  ACTUAL-VAL               PIC X(09).                              
003300     05  FILLER                  PIC X(19).                               
