000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  DTEVAL.                                                     
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 02/02/92.                                                  
000700 DATE-COMPILED. 02/02/92.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          VALIDATES AN 8-DIGIT YYYYMMDD DATE PASSED BY THE               
001300*          CALLER.  RETURNS A NEGATIVE RETURN-CD IF THE DATE IS           
001400*          NOT ALL-NUMERIC, OR THE MONTH IS OUTSIDE 01-12, OR THE         
001500*          DAY IS OUTSIDE 01-31 FOR THAT MONTH.  DOES NOT CHECK           
001600*          SHORT MONTHS OR LEAP YEARS -- SAME TOLERANCE AS THE            
001700*          ORIGINAL CURR-DTE / ROOM-DATE-FROM / ROOM-DATE-TO              
001800*          CALLS IN DALYEDIT.                                             
001900*                                                                         
002000*          CALLING SEQUENCE -                                             
002100*               CALL 'DTEVAL' USING LK-DATE-8, LK-RETURN-CD.              
002200*                                                                         
002300*          LK-DATE-8    PIC 9(8)  INPUT  -- DATE TO EDIT                  
002400*          LK-RETURN-CD PIC S9(4) OUTPUT -- ZERO = VALID                  
002500*                                           NEGATIVE = INVALID            
002600*-----------------------------------------------------------------        
002700*  CHANGE LOG                                                             
002800*  DATE      BY   TICKET    DESCRIPTION                                   
002900*  --------  ---  --------  ----------------------------------            
003000*  02/02/92  TGD  DDS-0066  ORIGINAL VERSION -- CALLED FROM               
003100*                           DALYEDIT FOR CURR-DTE, ROOM-DATE-             
003200*                           FROM AND ROOM-DATE-TO.                        
003300*  11/19/93  JS   DDS-0101  REJECT YEAR OF ZERO.                          
003400*  09/08/98  MDW  DDS-Y2K3  CONFIRMED 4-DIGIT CCYY FORM ACCEPTED @        
003500*                           BY ALL CALLERS; NO CODE CHANGE.      @        
003600*  06/30/02  RFK  DDS-0233  RE-CUT FOR HLTHCALC -- VALIDATES THE          
003700*                           WTR-DATE / FOOD-DATE / WRK-DATE               
003800*                           FIELDS INSTEAD OF THE OLD ROOM-CHARGE         
003900*                           DATES.  LOGIC UNCHANGED OTHERWISE.            
004000*  02/15/11  RFK  DDS-0301  MOVED WS-SUB OUT TO A 77-LEVEL -- NO          
004100*                           SENSE CARRYING A ONE-FIELD 01 GROUP           
004200*                           FOR A SUBSCRIPT.                              
004300******************************************************************        
004400                                                                          
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SOURCE-COMPUTER. IBM-390.                                                
004800 OBJECT-COMPUTER. IBM-390.                                                
004900                                                                          
005000 DATA DIVISION.                                                           
005100 WORKING-STORAGE SECTION.                                                 
005200 77  WS-SUB                      PIC 9(02) COMP.                          
005300****** CLASSIC LITERAL-TABLE LOAD -- SEE DAYS-IN-MONTH REDEFINES          
005400 01  WS-DAYS-IN-MONTH-STR        PIC X(24) VALUE                          
005500         "312931303130313130313031".                                      
005600 01  WS-DAYS-IN-MONTH-TBL REDEFINES WS-DAYS-IN-MONTH-STR.                 
005700     05  WS-DAYS-IN-MONTH        PIC 9(02) OCCURS 12 TIMES.               
005800                                                                          
005900 LINKAGE SECTION.                                                         
006000 01  LK-DATE-8                   PIC 9(08).                               
006100****** BROKEN-OUT VIEW OF THE DATE PASSED BY THE CALLER                   
006200 01  LK-DATE-BRK REDEFINES LK-DATE-8.                                     
006300     05  LK-CCYY                 PIC 9(04).                               
006400     05  LK-MM                   PIC 9(02).                               
006500     05  LK-DD                   PIC 9(02).                               
006600****** ALPHA VIEW, CARRIED FOR THE SAME REASON EVERY DATE FIELD           
006700****** IN THIS SHOP GETS ONE -- NOT CURRENTLY REFERENCED BELOW.           
006800 01  LK-DATE-ALPHA REDEFINES LK-DATE-8                                    
006900                             PIC X(08).                                   
007000 01  LK-RETURN-CD                PIC S9(04).                              
007100                                                                          
007200 PROCEDURE DIVISION USING LK-DATE-8, LK-RETURN-CD.                        
007300 100-MAINLINE.                                                            
007400     MOVE ZERO TO LK-RETURN-CD.                                           
007500                                                                          
007600     IF LK-DATE-8 NOT NUMERIC                                             
007700         MOVE -1 TO LK-RETURN-CD                                          
007800         GO TO 100-EXIT.                                                  
007900                                                                          
008000     IF LK-CCYY = ZERO                                                    
008100         MOVE -2 TO LK-RETURN-CD                                          
008200         GO TO 100-EXIT.                                                  
008300                                                                          
008400     IF LK-MM < 01 OR LK-MM > 12                                          
008500         MOVE -3 TO LK-RETURN-CD                                          
008600         GO TO 100-EXIT.                                                  
008700                                                                          
008800     MOVE LK-MM TO WS-SUB.                                                
008900     IF LK-DD < 01 OR LK-DD > WS-DAYS-IN-MONTH(WS-SUB)                    
009000         MOVE -4 TO LK-RETURN-CD                                          
009100         GO TO 100-EXIT.                                                  
009200 100-EXIT.                                                                
009300     GOBACK.                                                              
