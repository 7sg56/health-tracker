000100******************************************************************        
000200*  USRMSTR  --  USER MASTER RECORD  (FIXED, 80 BYTES)                     
000300*-----------------------------------------------------------------        
000400*  ONE RECORD PER REGISTERED USER OF THE HEALTH-TRACKING SYSTEM.          
000500*  USERFILE IS READ SEQUENTIALLY, SORTED ASCENDING BY USR-USER-ID,        
000600*  AND LOADED INTO AN IN-CORE TABLE BY HLTHCALC FOR LOOKUP AGAINST        
000700*  EVERY WATER / FOOD / WORKOUT DETAIL RECORD.                            
000800*-----------------------------------------------------------------        
000900*  DATE      BY   TICKET    DESCRIPTION                                   
001000*  --------  ---  --------  ----------------------------------            
001100*  04/11/94  JS   DDS-0118  ORIGINAL LAYOUT.                              
001200*  09/02/96  RFK  DDS-0204  WIDENED USR-USER-EMAIL TO X(30).              
001300******************************************************************        
001400 01  USER-MASTER-REC.                                                     
001500     05  USR-USER-ID             PIC 9(06).                               
001600     05  USR-USER-NAME           PIC X(20).                               
001700     05  USR-USER-EMAIL          PIC X(30).                               
001800     05  USR-USER-STATUS         PIC X(01).                               
001900         88  USR-ACTIVE          VALUE "A".                               
002000         88  USR-INACTIVE        VALUE "I".                               
002100         88  USR-VALID-STATUS    VALUES ARE "A", "I".                     
002200     05  FILLER                  PIC X(23).                               
