000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  SCOREALC.                                                   
000400 AUTHOR. T G DUNHAM.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/20/94.                                                  
000700 DATE-COMPILED. 04/20/94.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          COMPUTES THE WATER, CALORIE AND EXERCISE COMPONENT             
001300*          SCORES AND THE WEIGHTED OVERALL HEALTH SCORE FOR ONE           
001400*          USER/DATE KEY, GIVEN THAT DAY'S TOTAL LITERS, TOTAL            
001500*          CALORIES AND TOTAL EXERCISE MINUTES.  CALLED ONCE PER          
001600*          KEY FROM HLTHCALC 700-SCORE-AND-STORE.                         
001700*                                                                         
001800*          TARGETS AND WEIGHTS ARE SHOP CONSTANTS, NOT PASSED --          
001900*          WATER 2.5 LTR/DAY (WT 30%), CALORIES 2000/DAY (WT 40%),        
002000*          EXERCISE 30 MIN/DAY (WT 30%).  ANY COMPONENT WITH A            
002100*          ZERO OR NEGATIVE TOTAL SCORES ZERO.  ALL FOUR SCORES           
002200*          ARE ROUNDED HALF-UP TO 2 DECIMAL PLACES ON RETURN.             
002300*                                                                         
002400*          CALLING SEQUENCE -                                             
002500*               CALL 'SCOREALC' USING LK-SCORE-PARMS,                     
002600*                                     LK-RETURN-CD.                       
002700*-----------------------------------------------------------------        
002800*  CHANGE LOG                                                             
002900*  DATE      BY   TICKET    DESCRIPTION                                   
003000*  --------  ---  --------  ----------------------------------            
003100*  04/20/94  TGD  DDS-0121  ORIGINAL VERSION.                             
003200*  11/02/96  JS   DDS-0144  CAP EACH COMPONENT SCORE AT 100 --            
003300*                           HIGH-VOLUME TEST DATA WAS DRIVING             
003400*                           THE WATER SCORE OVER 100 ON DAYS              
003500*                           WITH MORE THAN 2.5 LITERS LOGGED.             
003600*  09/08/98  MDW  DDS-Y2K3  REVIEWED -- NO DATE FIELDS IN THIS   @        
003700*                           PROGRAM, NO CHANGE REQUIRED.         @        
003800*  06/30/02  RFK  DDS-0234  RE-CUT FROM CLCLBCST FOR THE DAILY            
003900*                           HEALTH SCORE JOB -- CALC-COSTS-REC            
004000*                           REPLACED BY LK-SCORE-PARMS.  THE              
004100*                           LAB-TEST/EQUIPMENT BRANCH IS GONE;            
004200*                           ALL FOUR SCORES ARE NOW COMPUTED ON           
004300*                           EVERY CALL.                                   
004400*  02/15/11  RFK  DDS-0302  MOVED WS-SUB OUT TO A 77-LEVEL -- NO          
004500*                           SENSE CARRYING A ONE-FIELD 01 GROUP           
004600*                           FOR A SUBSCRIPT.                              
004700******************************************************************        
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER. IBM-390.                                                
005200 OBJECT-COMPUTER. IBM-390.                                                
005300                                                                          
005400 DATA DIVISION.                                                           
005500 WORKING-STORAGE SECTION.                                                 
005600 77  WS-SUB                      PIC 9(02) COMP.                          
005700 01  WS-CALC-WORK.                                                        
005800     05  WS-WATER-RAW            PIC 9(5)V9(2) COMP-3.                    
005900     05  WS-CAL-RAW              PIC S9(5)V9(2) COMP-3.                   
006000     05  WS-EXER-RAW             PIC 9(5)V9(2) COMP-3.                    
006100     05  WS-OVERALL-RAW          PIC 9(5)V9(4) COMP-3.                    
006200     05  WS-CAL-DIFF             PIC S9(05) COMP.                         
006300****** UNSIGNED DIAGNOSTIC VIEW -- NOT REFERENCED IN LOGIC, KEPT          
006400****** FOR THE SAME REASON AS THE ALPHA VIEW IN DTEVAL.                   
006500     05  WS-CAL-DIFF-DISP REDEFINES WS-CAL-DIFF                           
006600                                 PIC 9(05).                               
006700                                                                          
006800 LINKAGE SECTION.                                                         
006900 01  LK-SCORE-PARMS.                                                      
007000     05  LK-TOTAL-LITERS         PIC 9(03)V9(02).                         
007100****** WHOLE/HUNDREDTHS BREAKOUT, CARRIED SHOP-WIDE ON AMOUNT             
007200****** FIELDS PASSED BETWEEN PROGRAMS.                                    
007300     05  LK-LITERS-BRK REDEFINES LK-TOTAL-LITERS.                         
007400         10  LK-LITERS-WHOLE     PIC 9(03).                               
007500         10  LK-LITERS-HUNDRTH   PIC 9(02).                               
007600     05  LK-TOTAL-CALORIES       PIC 9(05).                               
007700     05  LK-TOTAL-MINUTES        PIC 9(04).                               
007800     05  LK-WATER-SCORE          PIC 9(03)V9(02).                         
007900     05  LK-CAL-SCORE            PIC 9(03)V9(02).                         
008000     05  LK-EXER-SCORE           PIC 9(03)V9(02).                         
008100     05  LK-OVERALL-SCORE        PIC 9(03)V9(02).                         
008200 01  LK-RETURN-CD                PIC S9(04) COMP.                         
008300****** SAME DIAGNOSTIC-VIEW CONVENTION AS DTEVAL'S LK-RETURN-CD.          
008400 01  LK-RETURN-CD-ALPHA REDEFINES LK-RETURN-CD                            
008500                             PIC X(02).                                   
008600                                                                          
008700 PROCEDURE DIVISION USING LK-SCORE-PARMS, LK-RETURN-CD.                   
008800 000-MAINLINE.                                                            
008900     MOVE ZERO TO LK-RETURN-CD.                                           
009000     PERFORM 100-CALC-WATER-SCORE THRU 100-EXIT.                          
009100     PERFORM 200-CALC-CAL-SCORE   THRU 200-EXIT.                          
009200     PERFORM 300-CALC-EXER-SCORE  THRU 300-EXIT.                          
009300     PERFORM 400-CALC-OVERALL-SCORE THRU 400-EXIT.                        
009400     GOBACK.                                                              
009500                                                                          
009600******************************************************************        
009700*    100-CALC-WATER-SCORE -- (LITERS / 2.5) * 100, CAPPED AT 100          
009800******************************************************************        
009900 100-CALC-WATER-SCORE.                                                    
010000     IF LK-TOTAL-LITERS NOT GREATER THAN ZERO                             
010100         MOVE ZERO TO LK-WATER-SCORE                                      
010200         GO TO 100-EXIT.                                                  
010300                                                                          
010400     COMPUTE WS-WATER-RAW = (LK-TOTAL-LITERS / 2.5) * 100.                
010500     IF WS-WATER-RAW > 100                                                
010600         MOVE 100 TO LK-WATER-SCORE                                       
010700     ELSE                                                                 
010800         COMPUTE LK-WATER-SCORE ROUNDED = WS-WATER-RAW.                   
010900 100-EXIT.                                                                
011000     EXIT.                                                                
011100                                                                          
011200******************************************************************        
011300*    200-CALC-CAL-SCORE -- 100 - ABS(CALORIES - 2000) / 20,               
011400*    FLOORED AT ZERO                                                      
011500******************************************************************        
011600 200-CALC-CAL-SCORE.                                                      
011700     IF LK-TOTAL-CALORIES NOT GREATER THAN ZERO                           
011800         MOVE ZERO TO LK-CAL-SCORE                                        
011900         GO TO 200-EXIT.                                                  
012000                                                                          
012100     COMPUTE WS-CAL-DIFF = LK-TOTAL-CALORIES - 2000.                      
012200     IF WS-CAL-DIFF < ZERO                                                
012300         COMPUTE WS-CAL-DIFF = WS-CAL-DIFF * -1.                          
012400                                                                          
012500     COMPUTE WS-CAL-RAW = 100 - (WS-CAL-DIFF / 20).                       
012600     IF WS-CAL-RAW < 0                                                    
012700         MOVE ZERO TO LK-CAL-SCORE                                        
012800     ELSE                                                                 
012900         COMPUTE LK-CAL-SCORE ROUNDED = WS-CAL-RAW.                       
013000 200-EXIT.                                                                
013100     EXIT.                                                                
013200                                                                          
013300******************************************************************        
013400*    300-CALC-EXER-SCORE -- (MINUTES / 30) * 100, CAPPED AT 100           
013500******************************************************************        
013600 300-CALC-EXER-SCORE.                                                     
013700     IF LK-TOTAL-MINUTES NOT GREATER THAN ZERO                            
013800         MOVE ZERO TO LK-EXER-SCORE                                       
013900         GO TO 300-EXIT.                                                  
014000                                                                          
014100     COMPUTE WS-EXER-RAW = (LK-TOTAL-MINUTES / 30) * 100.                 
014200     IF WS-EXER-RAW > 100                                                 
014300         MOVE 100 TO LK-EXER-SCORE                                        
014400     ELSE                                                                 
014500         COMPUTE LK-EXER-SCORE ROUNDED = WS-EXER-RAW.                     
014600 300-EXIT.                                                                
014700     EXIT.                                                                
014800                                                                          
014900******************************************************************        
015000*    400-CALC-OVERALL-SCORE -- WEIGHTED BLEND, 30/40/30                   
015100******************************************************************        
015200 400-CALC-OVERALL-SCORE.                                                  
015300     COMPUTE WS-OVERALL-RAW =                                             
015400             (LK-WATER-SCORE * 0.30) +                                    
015500             (LK-CAL-SCORE   * 0.40) +                                    
015600             (LK-EXER-SCORE  * 0.30).                                     
015700     COMPUTE LK-OVERALL-SCORE ROUNDED = WS-OVERALL-RAW.                   
015800 400-EXIT.                                                                
015900     EXIT.                                                                
