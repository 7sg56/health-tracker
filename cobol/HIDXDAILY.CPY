000100******************************************************************        
000200*  HIDXDAILY  --  HEALTH INDEX OUTPUT RECORD  (FIXED, 60 BYTES)           
000300*-----------------------------------------------------------------        
000400*  ONE RECORD PER (USER, DATE) SCORED BY HLTHCALC.  WRITTEN ONCE          
000500*  PER KEY PER RUN -- SEE 700-SCORE-AND-STORE.  HIDX-DATE-BRK             
000600*  REDEFINES THE DATE FOR THE REPORT-HEADING BUILD IN 800-SERIES.         
000700*-----------------------------------------------------------------        
000800*  DATE      BY   TICKET    DESCRIPTION                                   
000900*  --------  ---  --------  ----------------------------------            
001000*  04/25/94  JS   DDS-0120  ORIGINAL LAYOUT.                              
001100******************************************************************        
001200 01  HEALTH-INDEX-REC.                                                    
001300     05  HIDX-USER-ID            PIC 9(06).                               
001400     05  HIDX-DATE                  PIC 9(08).                            
001500     05  HIDX-DATE-BRK REDEFINES HIDX-DATE.                               
001600         10  HIDX-DATE-YYYY      PIC 9(04).                               
001700         10  HIDX-DATE-MM        PIC 9(02).                               
001800         10  HIDX-DATE-DD        PIC 9(02).                               
001900     05  HIDX-WATER-SCORE        PIC 9(03)V9(02).                         
002000     05  HIDX-CAL-SCORE          PIC 9(03)V9(02).                         
002100     05  HIDX-EXER-SCORE         PIC 9(03)V9(02).                         
002200     05  HIDX-HEALTH-SCORE       PIC 9(03)V9(02).                         
002300     05  FILLER                  PIC X(26).                               
