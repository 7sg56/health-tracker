000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  HLTHCALC.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/14/89.                                                  
000700 DATE-COMPILED. 03/14/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          THIS PROGRAM RUNS THE DAILY WELLNESS INDEX JOB FOR THE         
001400*          EMPLOYEE HEALTH PROGRAM.                                       
001500*                                                                         
001600*          FOR EVERY EMPLOYEE AND CALENDAR DATE IT PULLS TOGETHER         
001700*          THAT DAY'S WATER INTAKE, FOOD (CALORIE) INTAKE AND             
001800*          WORKOUT MINUTES, EDITS EACH RAW ENTRY AGAINST THE              
001900*          EMPLOYEE MASTER, COMPUTES A WATER SCORE, A CALORIE             
002000*          SCORE AND AN EXERCISE SCORE, BLENDS THEM INTO ONE              
002100*          OVERALL HEALTH INDEX, AND WRITES ONE HEALTH-INDEX              
002200*          RECORD PER EMPLOYEE PER DAY.  A PRINTED REPORT SHOWS           
002300*          EVERY DAY SCORED WITH A SUBTOTAL PER EMPLOYEE AND A            
002400*          GRAND TOTAL FOR THE RUN.                                       
002500*                                                                         
002600******************************************************************        
002700                                                                          
002800         USER MASTER FILE        -   DDS0001.USERFILE                     
002900                                                                          
003000         INPUT WATER FILE        -   DDS0001.WATERFILE                    
003100                                                                          
003200         INPUT FOOD FILE         -   DDS0001.FOODFILE                     
003300                                                                          
003400         INPUT WORKOUT FILE      -   DDS0001.WORKFILE                     
003500                                                                          
003600         OUTPUT INDEX FILE       -   DDS0001.HIDXFILE                     
003700                                                                          
003800         OUTPUT ERROR FILE       -   DDS0001.ERRFILE                      
003900                                                                          
004000         OUTPUT REPORT           -   DDS0001.RPTFILE                      
004100                                                                          
004200         DUMP FILE               -   SYSOUT                               
004300                                                                          
004400******************************************************************        
004500*-----------------------------------------------------------------        
004600*  CHANGE LOG                                                             
004700*  DATE      BY   TICKET    DESCRIPTION                                   
004800*  --------  ---  --------  ----------------------------------            
004900*  03/14/89  JS   DDS-0112  ORIGINAL VERSION -- DAILY WELLNESS            
005000*                           INDEX JOB.  SINGLE INLINE RECORD              
005100*                           LAYOUT COVERED WATER, FOOD AND                
005200*                           EXERCISE ALL IN ONE DETAIL RECORD.            
005300*  09/02/90  JS   DDS-0115  ADDED CROSS-EDIT AGAINST THE                  
005400*                           EMPLOYEE MASTER (USERFILE).  UNKNOWN          
005500*                           OR TERMINATED EMPLOYEES NOW REJECT            
005600*                           TO A SEPARATE ERROR FILE INSTEAD OF           
005700*                           ABENDING THE JOB.                             
005800*  02/02/92  TGD  DDS-0066  ADDED CALL TO DTEVAL FOR YYYYMMDD             
005900*                           DATE EDITS ON ALL THREE INPUT TYPES.          
006000*  11/19/93  JS   DDS-0101  REJECT ANY DATE WITH A ZERO YEAR              
006100*                           (SEE DTEVAL).                                 
006200*  04/11/94  JS   DDS-0118  SPLIT THE INLINE WATER AND FOOD               
006300*                           LAYOUTS OUT TO WTRDAILY.CPY AND               
006400*                           FOODDAILY.CPY.  ADDED THE IN-CORE             
006500*                           DAILY-TOTAL TABLE SO MULTIPLE                 
006600*                           ENTRIES A DAY ACCUMULATE INSTEAD OF           
006700*                           OVERWRITING EACH OTHER.                       
006800*  04/18/94  JS   DDS-0119  SPLIT THE WORKOUT LAYOUT OUT TO               
006900*                           WRKDAILY.CPY.                                 
007000*  04/20/94  TGD  DDS-0121  REPLACED THE INLINE SCORE MATH WITH           
007100*                           A CALL TO SCOREALC.                           
007200*  04/25/94  JS   DDS-0120  ADDED HIDXDAILY.CPY AND THE HIDXFILE          
007300*                           OUTPUT -- PREVIOUSLY THE SCORE WAS            
007400*                           ONLY EVER PRINTED, NEVER PERSISTED.           
007500*  09/02/96  RFK  DDS-0204  WIDENED THE EMPLOYEE E-MAIL FIELD ON          
007600*                           USRMSTR.CPY -- NO LOGIC CHANGE HERE.          
007700*  11/02/96  JS   DDS-0144  NO CODE CHANGE IN THIS MEMBER -- SEE          
007800*                           SCOREALC FOR THE SCORE-CAP FIX.               
007900*  09/08/98  MDW  DDS-Y2K3  Y2K REMEDIATION -- CONFIRMED EVERY            
008000*                           DATE FIELD IN THIS JOB CARRIES A     @        
008100*                           FULL 4-DIGIT CCYY; THERE WAS NEVER   @        
008200*                           ANY WINDOWING LOGIC TO REMOVE.       @        
008300*  03/11/05  DLM  DDS-0261  CORRECTED THE PER-EMPLOYEE SUBTOTAL           
008400*                           AVERAGE TO ROUND HALF-UP INSTEAD OF           
008500*                           TRUNCATING.                                   
008600*  08/19/09  RFK  DDS-0288  RAISED THE DAILY-TOTAL TABLE FROM             
008700*                           500 TO 3000 ENTRIES -- HEADCOUNT              
008800*                           GROWTH WAS OVERFLOWING IT ON MONDAY           
008900*                           RUNS (EVERYONE LOGS THE WEEKEND AT            
009000*                           ONCE).                                        
009100*  02/15/11  RFK  DDS-0299  ABENDREC DID NOT CARRY PARA-NAME,             
009200*                           ZERO-VAL OR ONE-VAL -- EVERY MOVE TO          
009300*                           PARA-NAME AND THE DIVIDE-BY-ZERO IN           
009400*                           1000-ABEND-RTN WAS RESOLVING AGAINST          
009500*                           NOTHING.  FIXED IN THE COPYBOOK.              
009600*                           ALSO PULLED THE FOUR MORE-xxxx-SW             
009700*                           END-OF-FILE SWITCHES OUT TO 77-LEVEL,         
009800*                           SHOP CONVENTION FOR A ONE-BYTE FLAG.          
009900******************************************************************        
010000                                                                          
010100 ENVIRONMENT DIVISION.                                                    
010200 CONFIGURATION SECTION.                                                   
010300 SOURCE-COMPUTER. IBM-390.                                                
010400 OBJECT-COMPUTER. IBM-390.                                                
010500 SPECIAL-NAMES.                                                           
010600     C01 IS NEXT-PAGE.                                                    
010700 INPUT-OUTPUT SECTION.                                                    
010800 FILE-CONTROL.                                                            
010900     SELECT SYSOUT                                                        
011000     ASSIGN TO UT-S-SYSOUT                                                
011100       ORGANIZATION IS SEQUENTIAL.                                        
011200                                                                          
011300     SELECT USERFILE                                                      
011400     ASSIGN TO UT-S-USERFILE                                              
011500       ACCESS MODE IS SEQUENTIAL                                          
011600       FILE STATUS IS OFCODE.                                             
011700                                                                          
011800     SELECT WATERFILE                                                     
011900     ASSIGN TO UT-S-WATERFILE                                             
012000       ACCESS MODE IS SEQUENTIAL                                          
012100       FILE STATUS IS OFCODE.                                             
012200                                                                          
012300     SELECT FOODFILE                                                      
012400     ASSIGN TO UT-S-FOODFILE                                              
012500       ACCESS MODE IS SEQUENTIAL                                          
012600       FILE STATUS IS OFCODE.                                             
012700                                                                          
012800     SELECT WORKFILE                                                      
012900     ASSIGN TO UT-S-WORKFILE                                              
013000       ACCESS MODE IS SEQUENTIAL                                          
013100       FILE STATUS IS OFCODE.                                             
013200                                                                          
013300     SELECT HIDXFILE                                                      
013400     ASSIGN TO UT-S-HIDXFILE                                              
013500       ACCESS MODE IS SEQUENTIAL                                          
013600       FILE STATUS IS OFCODE.                                             
013700                                                                          
013800     SELECT ERRFILE                                                       
013900     ASSIGN TO UT-S-ERRFILE                                               
014000       ACCESS MODE IS SEQUENTIAL                                          
014100       FILE STATUS IS OFCODE.                                             
014200                                                                          
014300     SELECT RPTFILE                                                       
014400     ASSIGN TO UT-S-RPTFILE                                               
014500       ACCESS MODE IS SEQUENTIAL                                          
014600       FILE STATUS IS OFCODE.                                             
014700                                                                          
014800 DATA DIVISION.                                                           
014900 FILE SECTION.                                                            
015000 FD  SYSOUT                                                               
015100     RECORDING MODE IS F                                                  
015200     LABEL RECORDS ARE STANDARD                                           
015300     RECORD CONTAINS 130 CHARACTERS                                       
015400     BLOCK CONTAINS 0 RECORDS                                             
015500     DATA RECORD IS SYSOUT-REC.                                           
015600 01  SYSOUT-REC.                                                          
015700     05  FILLER                  PIC X(130).                              
015800                                                                          
015900****** EMPLOYEE MASTER -- SORTED ASCENDING BY USR-USER-ID --              
016000****** LOADED ENTIRELY INTO WS-USER-TABLE BY 100-LOAD-USER-TABLE          
016100 FD  USERFILE                                                             
016200     RECORDING MODE IS F                                                  
016300     LABEL RECORDS ARE STANDARD                                           
016400     RECORD CONTAINS 80 CHARACTERS                                        
016500     BLOCK CONTAINS 0 RECORDS                                             
016600     DATA RECORD IS USER-MASTER-REC.                                      
016700     COPY USRMSTR.                                                        
016800                                                                          
016900****** WATER INTAKE DETAIL -- SORTED ASCENDING BY USER, DATE              
017000 FD  WATERFILE                                                            
017100     RECORDING MODE IS F                                                  
017200     LABEL RECORDS ARE STANDARD                                           
017300     RECORD CONTAINS 40 CHARACTERS                                        
017400     BLOCK CONTAINS 0 RECORDS                                             
017500     DATA RECORD IS WATER-DAILY-REC.                                      
017600     COPY WTRDAILY.                                                       
017700                                                                          
017800****** FOOD INTAKE DETAIL -- SORTED ASCENDING BY USER, DATE               
017900 FD  FOODFILE                                                             
018000     RECORDING MODE IS F                                                  
018100     LABEL RECORDS ARE STANDARD                                           
018200     RECORD CONTAINS 60 CHARACTERS                                        
018300     BLOCK CONTAINS 0 RECORDS                                             
018400     DATA RECORD IS FOOD-DAILY-REC.                                       
018500     COPY FOODDAILY.                                                      
018600                                                                          
018700****** WORKOUT DETAIL -- SORTED ASCENDING BY USER, DATE                   
018800 FD  WORKFILE                                                             
018900     RECORDING MODE IS F                                                  
019000     LABEL RECORDS ARE STANDARD                                           
019100     RECORD CONTAINS 60 CHARACTERS                                        
019200     BLOCK CONTAINS 0 RECORDS                                             
019300     DATA RECORD IS WORK-DAILY-REC.                                       
019400     COPY WRKDAILY.                                                       
019500                                                                          
019600****** ONE SCORED RECORD PER EMPLOYEE PER DAY -- WRITTEN ONCE             
019700****** PER TABLE ENTRY FROM 700-SCORE-AND-STORE                           
019800 FD  HIDXFILE                                                             
019900     RECORDING MODE IS F                                                  
020000     LABEL RECORDS ARE STANDARD                                           
020100     RECORD CONTAINS 60 CHARACTERS                                        
020200     BLOCK CONTAINS 0 RECORDS                                             
020300     DATA RECORD IS HEALTH-INDEX-REC.                                     
020400     COPY HIDXDAILY.                                                      
020500                                                                          
020600****** REJECTED WATER/FOOD/WORKOUT RECORDS, WHATEVER THEIR                
020700****** SOURCE, SHARE THIS ONE LAYOUT -- REASON PLUS ORIGINAL              
020800****** RECORD IMAGE, SAME SHAPE AS PATERR IN THE OLDER JOBS               
020900 FD  ERRFILE                                                              
021000     RECORDING MODE IS F                                                  
021100     LABEL RECORDS ARE STANDARD                                           
021200     RECORD CONTAINS 100 CHARACTERS                                       
021300     BLOCK CONTAINS 0 RECORDS                                             
021400     DATA RECORD IS HEALTH-ERR-REC.                                       
021500 01  HEALTH-ERR-REC.                                                      
021600     05  ERR-REASON              PIC X(20).                               
021700     05  ERR-RECORD-IMAGE        PIC X(80).                               
021800                                                                          
021900****** DAILY HEALTH SCORE REPORT -- 132-COLUMN PRINT FILE                 
022000 FD  RPTFILE                                                              
022100     RECORDING MODE IS F                                                  
022200     LABEL RECORDS ARE STANDARD                                           
022300     RECORD CONTAINS 132 CHARACTERS                                       
022400     BLOCK CONTAINS 0 RECORDS                                             
022500     DATA RECORD IS RPT-REC.                                              
022600 01  RPT-REC.                                                             
022700     05  FILLER                  PIC X(132).                              
022800                                                                          
022900 WORKING-STORAGE SECTION.                                                 
023000****** END-OF-FILE SWITCHES -- ONE PER INPUT FILE, SHOP                   
023100****** CONVENTION KEEPS THESE AT 77-LEVEL UP FRONT.                       
023200 77  MORE-USER-SW                PIC X(01) VALUE "Y".                     
023300    88 NO-MORE-USERS  VALUE "N".                                          
023400 77  MORE-WATER-SW               PIC X(01) VALUE "Y".                     
023500    88 NO-MORE-WATER  VALUE "N".                                          
023600 77  MORE-FOOD-SW                PIC X(01) VALUE "Y".                     
023700    88 NO-MORE-FOOD   VALUE "N".                                          
023800 77  MORE-WORK-SW                PIC X(01) VALUE "Y".                     
023900    88 NO-MORE-WORK   VALUE "N".                                          
024000 01  FILE-STATUS-CODES.                                                   
024100     05  OFCODE                  PIC X(2).                                
024200         88 CODE-WRITE    VALUE SPACES.                                   
024300                                                                          
024400 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
024500     05 USER-RECS-READ           PIC 9(7) COMP.                           
024600     05 WATER-RECS-READ          PIC 9(7) COMP.                           
024700     05 FOOD-RECS-READ           PIC 9(7) COMP.                           
024800     05 WORK-RECS-READ           PIC 9(7) COMP.                           
024900     05 WATER-RECS-REJECTED      PIC 9(7) COMP.                           
025000     05 FOOD-RECS-REJECTED       PIC 9(7) COMP.                           
025100     05 WORK-RECS-REJECTED       PIC 9(7) COMP.                           
025200     05 WS-TOTAL-REJECTED        PIC 9(7) COMP.                           
025300     05 WS-USER-COUNT            PIC 9(7) COMP VALUE 0.                   
025400     05 WS-DT-COUNT              PIC 9(7) COMP VALUE 0.                   
025500     05 WS-USERS-PROCESSED       PIC 9(7) COMP.                           
025600     05 WS-DAYS-SCORED           PIC 9(7) COMP.                           
025700     05 WS-SCORE-SUM             PIC 9(7)V9(2) COMP-3.                    
025800     05 WS-USER-DAYS             PIC 9(5) COMP.                           
025900     05 WS-USER-SCORE-SUM        PIC 9(7)V9(2) COMP-3.                    
026000     05 WS-USER-AVG              PIC 9(3)V9(2) COMP-3.                    
026100     05 WS-GRAND-AVG             PIC 9(3)V9(2) COMP-3.                    
026200     05 WS-LINES                 PIC 9(2) COMP VALUE 99.                  
026300     05 WS-PAGES                 PIC 9(3) COMP VALUE 1.                   
026400     05 DT-SUB                   PIC 9(5) COMP.                           
026500                                                                          
026600****** EMPLOYEE MASTER TABLE -- USERFILE IS SORTED, SO THE                
026700****** LOOKUP IN 500-FIND-USER USES SEARCH ALL                            
026800 01  WS-USER-TABLE.                                                       
026900     05  USER-TABLE-ENT OCCURS 1 TO 9999 TIMES                            
027000                         DEPENDING ON WS-USER-COUNT                       
027100                         ASCENDING KEY IS UT-USER-ID                      
027200                         INDEXED BY USR-IDX.                              
027300         10  UT-USER-ID          PIC 9(06).                               
027400         10  UT-USER-NAME        PIC X(20).                               
027500         10  UT-USER-STATUS      PIC X(01).                               
027600             88 UT-ACTIVE        VALUE "A".                               
027700                                                                          
027800****** ONE ENTRY PER EMPLOYEE/DATE FOUND ACROSS THE THREE INPUT           
027900****** FILES -- BUILT BY 650-FIND-OR-ADD-TOTAL-ENT, SCORED BY             
028000****** 700-SCORE-AND-STORE, PRINTED BY 780-PRINT-REPORT                   
028100 01  WS-DAILY-TOTAL-TABLE.                                                
028200     05  DAILY-TOTAL-ENT OCCURS 1 TO 3000 TIMES                           
028300                         DEPENDING ON WS-DT-COUNT                         
028400                         INDEXED BY DT-IDX.                               
028500         10  DT-USER-ID          PIC 9(06).                               
028600         10  DT-DATE             PIC 9(08).                               
028700         10  DT-DATE-BRK REDEFINES DT-DATE.                               
028800             15  DT-DATE-YYYY    PIC 9(04).                               
028900             15  DT-DATE-MM      PIC 9(02).                               
029000             15  DT-DATE-DD      PIC 9(02).                               
029100         10  DT-TOTAL-LITERS     PIC 9(03)V9(02) COMP-3.                  
029200         10  DT-TOTAL-CALORIES   PIC 9(05) COMP-3.                        
029300         10  DT-TOTAL-MINUTES    PIC 9(04) COMP-3.                        
029400         10  DT-WATER-SCORE      PIC 9(03)V9(02).                         
029500         10  DT-CAL-SCORE        PIC 9(03)V9(02).                         
029600         10  DT-EXER-SCORE       PIC 9(03)V9(02).                         
029700         10  DT-OVERALL-SCORE    PIC 9(03)V9(02).                         
029800                                                                          
029900****** WORK FIELDS PASSED TO 600-ACCUM-TOTALS BY EACH OF THE              
030000****** THREE PROCESS-xxxFILE PARAGRAPHS                                   
030100 01  WS-ACCUM-PARMS.                                                      
030200     05  WS-ACCUM-TYPE-SW        PIC X(01).                               
030300         88 ACCUM-WATER          VALUE "W".                               
030400         88 ACCUM-FOOD           VALUE "F".                               
030500         88 ACCUM-WORK           VALUE "X".                               
030600     05  WS-ACCUM-USER-ID        PIC 9(06).                               
030700     05  WS-ACCUM-DATE           PIC 9(08).                               
030800     05  WS-ACCUM-AMT-LITERS     PIC 9(03)V9(02).                         
030900     05  WS-ACCUM-AMT-CALORIES   PIC 9(05).                               
031000     05  WS-ACCUM-AMT-MINUTES    PIC 9(04).                               
031100                                                                          
031200 01  WS-SRCH-PARMS.                                                       
031300     05  WS-SRCH-USER-ID         PIC 9(06).                               
031400     05  WS-SRCH-USER-NAME       PIC X(20).                               
031500                                                                          
031600 01  FLAGS-AND-SWITCHES.                                                  
031700     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".                     
031800        88 RECORD-ERROR-FOUND  VALUE "Y".                                 
031900        88 VALID-RECORD        VALUE "N".                                 
032000     05 WS-USER-FOUND-SW         PIC X(01) VALUE "N".                     
032100        88 USER-WAS-FOUND      VALUE "Y".                                 
032200     05 WS-USER-ACTIVE-SW        PIC X(01) VALUE "N".                     
032300        88 USER-IS-ACTIVE      VALUE "Y".                                 
032400     05 WS-ENT-FOUND-SW          PIC X(01) VALUE "N".                     
032500        88 ENT-FOUND           VALUE "Y".                                 
032600                                                                          
032700 01  MISC-WS-FLDS.                                                        
032800     05 RETURN-CD                PIC S9(04) COMP VALUE 0.                 
032900     05 WS-RUN-DATE               PIC 9(06).                              
033000****** SHOP-WIDE DATE-BREAKOUT CONVENTION -- SEE DTEVAL.                  
033100     05 WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.                            
033200         10 WS-RUN-YY            PIC 9(02).                               
033300         10 WS-RUN-MM            PIC 9(02).                               
033400         10 WS-RUN-DD            PIC 9(02).                               
033500                                                                          
033600 01  WS-DTEVAL-PARMS.                                                     
033700     05 LK-DATE-8                PIC 9(08).                               
033800 01  WS-DTEVAL-RETCD             PIC S9(04) COMP.                         
033900                                                                          
034000 01  WS-SCOREALC-PARMS.                                                   
034100     05 LK-TOTAL-LITERS          PIC 9(03)V9(02).                         
034200     05 LK-TOTAL-CALORIES        PIC 9(05).                               
034300     05 LK-TOTAL-MINUTES         PIC 9(04).                               
034400     05 LK-WATER-SCORE           PIC 9(03)V9(02).                         
034500     05 LK-CAL-SCORE             PIC 9(03)V9(02).                         
034600     05 LK-EXER-SCORE            PIC 9(03)V9(02).                         
034700     05 LK-OVERALL-SCORE         PIC 9(03)V9(02).                         
034800 01  WS-SCOREALC-RETCD           PIC S9(04) COMP.                         
034900                                                                          
035000 COPY ABENDREC.                                                           
035100                                                                          
035200 01  WS-HDR-REC.                                                          
035300     05  FILLER                  PIC X(01) VALUE SPACE.                   
035400     05  HDR-DATE.                                                        
035500         10  HDR-MM              PIC 9(02).                               
035600         10  FILLER              PIC X(01) VALUE "/".                     
035700         10  HDR-DD              PIC 9(02).                               
035800         10  FILLER              PIC X(01) VALUE "/".                     
035900         10  HDR-YYYY            PIC 9(04).                               
036000     05  FILLER                  PIC X(10) VALUE SPACES.                  
036100     05  FILLER                  PIC X(36) VALUE                          
036200         "DAILY HEALTH SCORE REPORT".                                     
036300     05  FILLER                  PIC X(57) VALUE SPACES.                  
036400     05  FILLER                  PIC X(05) VALUE "PAGE ".                 
036500     05  PAGE-NBR-O              PIC ZZ9.                                 
036600     05  FILLER                  PIC X(10) VALUE SPACES.                  
036700                                                                          
036800 01  WS-COLM-HDR-REC.                                                     
036900     05  FILLER                  PIC X(06) VALUE "USERID".                
037000     05  FILLER                  PIC X(02) VALUE SPACES.                  
037100     05  FILLER                  PIC X(20) VALUE "USER NAME".             
037200     05  FILLER                  PIC X(02) VALUE SPACES.                  
037300     05  FILLER                  PIC X(10) VALUE "DATE".                  
037400     05  FILLER                  PIC X(02) VALUE SPACES.                  
037500     05  FILLER                  PIC X(06) VALUE "LITERS".                
037600     05  FILLER                  PIC X(02) VALUE SPACES.                  
037700     05  FILLER                  PIC X(06) VALUE " CALS".                 
037800     05  FILLER                  PIC X(02) VALUE SPACES.                  
037900     05  FILLER                  PIC X(05) VALUE " MIN".                  
038000     05  FILLER                  PIC X(02) VALUE SPACES.                  
038100     05  FILLER                  PIC X(06) VALUE "H2OSCR".                
038200     05  FILLER                  PIC X(02) VALUE SPACES.                  
038300     05  FILLER                  PIC X(06) VALUE "CALSCR".                
038400     05  FILLER                  PIC X(02) VALUE SPACES.                  
038500     05  FILLER                  PIC X(06) VALUE "EXRSCR".                
038600     05  FILLER                  PIC X(02) VALUE SPACES.                  
038700     05  FILLER                  PIC X(06) VALUE "OVRALL".                
038800     05  FILLER                  PIC X(37) VALUE SPACES.                  
038900                                                                          
039000 01  WS-DETAIL-LINE.                                                      
039100     05  DTL-USER-ID-O           PIC ZZZZZ9.                              
039200     05  FILLER                  PIC X(02) VALUE SPACES.                  
039300     05  DTL-USER-NAME-O         PIC X(20).                               
039400     05  FILLER                  PIC X(02) VALUE SPACES.                  
039500     05  DTL-DATE-O              PIC X(10).                               
039600     05  FILLER                  PIC X(02) VALUE SPACES.                  
039700     05  DTL-LITERS-O            PIC ZZ9.99.                              
039800     05  FILLER                  PIC X(02) VALUE SPACES.                  
039900     05  DTL-CALORIES-O          PIC ZZ,ZZ9.                              
040000     05  FILLER                  PIC X(02) VALUE SPACES.                  
040100     05  DTL-MINUTES-O           PIC Z,ZZ9.                               
040200     05  FILLER                  PIC X(02) VALUE SPACES.                  
040300     05  DTL-WATER-SCORE-O       PIC ZZ9.99.                              
040400     05  FILLER                  PIC X(02) VALUE SPACES.                  
040500     05  DTL-CAL-SCORE-O         PIC ZZ9.99.                              
040600     05  FILLER                  PIC X(02) VALUE SPACES.                  
040700     05  DTL-EXER-SCORE-O        PIC ZZ9.99.                              
040800     05  FILLER                  PIC X(02) VALUE SPACES.                  
040900     05  DTL-OVERALL-SCORE-O     PIC ZZ9.99.                              
041000     05  FILLER                  PIC X(37) VALUE SPACES.                  
041100                                                                          
041200 01  WS-SUBTOTAL-LINE.                                                    
041300     05  FILLER                  PIC X(08) VALUE "SUBTOTAL".              
041400     05  FILLER                  PIC X(02) VALUE SPACES.                  
041500     05  SUB-USER-ID-O           PIC ZZZZZ9.                              
041600     05  FILLER                  PIC X(02) VALUE SPACES.                  
041700     05  FILLER                  PIC X(13) VALUE "DAYS SCORED:".          
041800     05  SUB-DAYS-O              PIC ZZ9.                                 
041900     05  FILLER                  PIC X(02) VALUE SPACES.                  
042000     05  FILLER                  PIC X(20) VALUE                          
042100         "AVG OVERALL SCORE:".                                            
042200     05  SUB-AVG-O               PIC ZZ9.99.                              
042300     05  FILLER                  PIC X(70) VALUE SPACES.                  
042400                                                                          
042500 01  WS-GRAND-TOTALS-LINE.                                                
042600     05  FILLER                  PIC X(01) VALUE SPACE.                   
042700     05  GT-LABEL-O              PIC X(40).                               
042800     05  FILLER                  PIC X(02) VALUE SPACES.                  
042900     05  GT-VALUE-O              PIC ZZZ,ZZ9.99.                          
043000     05  FILLER                  PIC X(79) VALUE SPACES.                  
043100                                                                          
043200 01  WS-BLANK-LINE.                                                       
043300     05  FILLER                  PIC X(132) VALUE SPACES.                 
043400                                                                          
043500 PROCEDURE DIVISION.                                                      
043600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
043700     PERFORM 100-LOAD-USER-TABLE THRU 100-EXIT                            
043800             VARYING USR-IDX FROM 1 BY 1 UNTIL NO-MORE-USERS.             
043900     PERFORM 200-PROCESS-WATERFILE THRU 200-EXIT                          
044000             UNTIL NO-MORE-WATER.                                         
044100     PERFORM 300-PROCESS-FOODFILE THRU 300-EXIT                           
044200             UNTIL NO-MORE-FOOD.                                          
044300     PERFORM 400-PROCESS-WORKFILE THRU 400-EXIT                           
044400             UNTIL NO-MORE-WORK.                                          
044500     PERFORM 700-SCORE-AND-STORE THRU 700-EXIT                            
044600             VARYING DT-IDX FROM 1 BY 1                                   
044700             UNTIL DT-IDX > WS-DT-COUNT.                                  
044800     PERFORM 780-PRINT-REPORT THRU 780-EXIT.                              
044900     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
045000     MOVE ZERO TO RETURN-CODE.                                            
045100     GOBACK.                                                              
045200                                                                          
045300 000-HOUSEKEEPING.                                                        
045400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
045500     DISPLAY "******** BEGIN JOB HLTHCALC ********".                      
045600     ACCEPT  WS-RUN-DATE FROM DATE.                                       
045700     PERFORM 050-OPEN-FILES THRU 050-EXIT.                                
045800     PERFORM 150-READ-USERFILE THRU 150-EXIT.                             
045900     IF NO-MORE-USERS                                                     
046000         MOVE "EMPTY EMPLOYEE MASTER FILE" TO ABEND-REASON                
046100         GO TO 1000-ABEND-RTN.                                            
046200     PERFORM 210-READ-WATERFILE THRU 210-EXIT.                            
046300     PERFORM 310-READ-FOODFILE  THRU 310-EXIT.                            
046400     PERFORM 410-READ-WORKFILE  THRU 410-EXIT.                            
046500 000-EXIT.                                                                
046600     EXIT.                                                                
046700                                                                          
046800 050-OPEN-FILES.                                                          
046900     MOVE "050-OPEN-FILES" TO PARA-NAME.                                  
047000     OPEN INPUT  USERFILE, WATERFILE, FOODFILE, WORKFILE.                 
047100     OPEN OUTPUT HIDXFILE, ERRFILE, RPTFILE, SYSOUT.                      
047200 050-EXIT.                                                                
047300     EXIT.                                                                
047400                                                                          
047500 060-CLOSE-FILES.                                                         
047600     MOVE "060-CLOSE-FILES" TO PARA-NAME.                                 
047700     CLOSE USERFILE, WATERFILE, FOODFILE, WORKFILE,                       
047800           HIDXFILE, ERRFILE, RPTFILE, SYSOUT.                            
047900 060-EXIT.                                                                
048000     EXIT.                                                                
048100                                                                          
048200******************************************************************        
048300*    100-LOAD-USER-TABLE -- ONE PASS, USERFILE ALREADY SORTED             
048400*    ASCENDING BY USER-ID, SO THE TABLE COMES IN READY FOR                
048500*    SEARCH ALL IN 500-FIND-USER                                          
048600******************************************************************        
048700 100-LOAD-USER-TABLE.                                                     
048800     MOVE "100-LOAD-USER-TABLE" TO PARA-NAME.                             
048900     ADD 1 TO WS-USER-COUNT.                                              
049000     MOVE USR-USER-ID     TO UT-USER-ID(USR-IDX).                         
049100     MOVE USR-USER-NAME   TO UT-USER-NAME(USR-IDX).                       
049200     MOVE USR-USER-STATUS TO UT-USER-STATUS(USR-IDX).                     
049300     PERFORM 150-READ-USERFILE THRU 150-EXIT.                             
049400 100-EXIT.                                                                
049500     EXIT.                                                                
049600                                                                          
049700******************************************************************        
049800*    200-PROCESS-WATERFILE                                                
049900******************************************************************        
050000 200-PROCESS-WATERFILE.                                                   
050100     MOVE "200-PROCESS-WATERFILE" TO PARA-NAME.                           
050200     MOVE "N" TO ERROR-FOUND-SW.                                          
050300     PERFORM 250-WATER-FIELD-EDITS THRU 250-EXIT.                         
050400     IF RECORD-ERROR-FOUND                                                
050500         ADD 1 TO WATER-RECS-REJECTED                                     
050600         MOVE WATER-DAILY-REC TO ERR-RECORD-IMAGE                         
050700         PERFORM 950-WRITE-ERRFILE THRU 950-EXIT                          
050800     ELSE                                                                 
050900         SET ACCUM-WATER TO TRUE                                          
051000         MOVE WTR-USER-ID      TO WS-ACCUM-USER-ID                        
051100         MOVE WTR-DATE-NUM     TO WS-ACCUM-DATE                           
051200         MOVE WTR-AMOUNT-LTR   TO WS-ACCUM-AMT-LITERS                     
051300         PERFORM 600-ACCUM-TOTALS THRU 600-EXIT                           
051400     END-IF.                                                              
051500     PERFORM 210-READ-WATERFILE THRU 210-EXIT.                            
051600 200-EXIT.                                                                
051700     EXIT.                                                                
051800                                                                          
051900 250-WATER-FIELD-EDITS.                                                   
052000     MOVE "N" TO ERROR-FOUND-SW.                                          
052100     MOVE "250-WATER-FIELD-EDITS" TO PARA-NAME.                           
052200     IF WTR-USER-ID NOT NUMERIC                                           
052300         MOVE "*** NON-NUMERIC USER-ID" TO ERR-REASON                     
052400         MOVE "Y" TO ERROR-FOUND-SW                                       
052500         GO TO 250-EXIT.                                                  
052600                                                                          
052700     IF WTR-DATE-NUM NOT NUMERIC                                          
052800         MOVE "*** INVALID DATE" TO ERR-REASON                            
052900         MOVE "Y" TO ERROR-FOUND-SW                                       
053000         GO TO 250-EXIT.                                                  
053100                                                                          
053200     MOVE WTR-DATE-NUM TO LK-DATE-8.                                      
053300     CALL "DTEVAL" USING LK-DATE-8, WS-DTEVAL-RETCD.                      
053400     IF WS-DTEVAL-RETCD NOT = ZERO                                        
053500         MOVE "*** INVALID DATE" TO ERR-REASON                            
053600         MOVE "Y" TO ERROR-FOUND-SW                                       
053700         GO TO 250-EXIT.                                                  
053800                                                                          
053900     IF WTR-AMOUNT-LTR NOT NUMERIC                                        
054000        OR WTR-AMOUNT-LTR < 0.10                                          
054100        OR WTR-AMOUNT-LTR > 10.00                                         
054200         MOVE "*** INVALID WATER AMT" TO ERR-REASON                       
054300         MOVE "Y" TO ERROR-FOUND-SW                                       
054400         GO TO 250-EXIT.                                                  
054500                                                                          
054600     MOVE WTR-USER-ID TO WS-SRCH-USER-ID.                                 
054700     PERFORM 500-FIND-USER THRU 500-EXIT.                                 
054800     IF NOT USER-WAS-FOUND                                                
054900         MOVE "*** USER NOT FOUND" TO ERR-REASON                          
055000         MOVE "Y" TO ERROR-FOUND-SW                                       
055100         GO TO 250-EXIT.                                                  
055200     IF NOT USER-IS-ACTIVE                                                
055300         MOVE "*** USER INACTIVE" TO ERR-REASON                           
055400         MOVE "Y" TO ERROR-FOUND-SW                                       
055500         GO TO 250-EXIT.                                                  
055600 250-EXIT.                                                                
055700     EXIT.                                                                
055800                                                                          
055900******************************************************************        
056000*    300-PROCESS-FOODFILE                                                 
056100******************************************************************        
056200 300-PROCESS-FOODFILE.                                                    
056300     MOVE "300-PROCESS-FOODFILE" TO PARA-NAME.                            
056400     MOVE "N" TO ERROR-FOUND-SW.                                          
056500     PERFORM 350-FOOD-FIELD-EDITS THRU 350-EXIT.                          
056600     IF RECORD-ERROR-FOUND                                                
056700         ADD 1 TO FOOD-RECS-REJECTED                                      
056800         MOVE FOOD-DAILY-REC TO ERR-RECORD-IMAGE                          
056900         PERFORM 950-WRITE-ERRFILE THRU 950-EXIT                          
057000     ELSE                                                                 
057100         SET ACCUM-FOOD TO TRUE                                           
057200         MOVE FOOD-USER-ID     TO WS-ACCUM-USER-ID                        
057300         MOVE FOOD-DATE-NUM    TO WS-ACCUM-DATE                           
057400         MOVE FOOD-CALORIES    TO WS-ACCUM-AMT-CALORIES                   
057500         PERFORM 600-ACCUM-TOTALS THRU 600-EXIT                           
057600     END-IF.                                                              
057700     PERFORM 310-READ-FOODFILE THRU 310-EXIT.                             
057800 300-EXIT.                                                                
057900     EXIT.                                                                
058000                                                                          
058100 350-FOOD-FIELD-EDITS.                                                    
058200     MOVE "N" TO ERROR-FOUND-SW.                                          
058300     MOVE "350-FOOD-FIELD-EDITS" TO PARA-NAME.                            
058400     IF FOOD-USER-ID NOT NUMERIC                                          
058500         MOVE "*** NON-NUMERIC USER-ID" TO ERR-REASON                     
058600         MOVE "Y" TO ERROR-FOUND-SW                                       
058700         GO TO 350-EXIT.                                                  
058800                                                                          
058900     IF FOOD-DATE-NUM NOT NUMERIC                                         
059000         MOVE "*** INVALID DATE" TO ERR-REASON                            
059100         MOVE "Y" TO ERROR-FOUND-SW                                       
059200         GO TO 350-EXIT.                                                  
059300                                                                          
059400     MOVE FOOD-DATE-NUM TO LK-DATE-8.                                     
059500     CALL "DTEVAL" USING LK-DATE-8, WS-DTEVAL-RETCD.                      
059600     IF WS-DTEVAL-RETCD NOT = ZERO                                        
059700         MOVE "*** INVALID DATE" TO ERR-REASON                            
059800         MOVE "Y" TO ERROR-FOUND-SW                                       
059900         GO TO 350-EXIT.                                                  
060000                                                                          
060100     IF FOOD-CALORIES NOT NUMERIC                                         
060200        OR FOOD-CALORIES < 1                                              
060300        OR FOOD-CALORIES > 10000                                          
060400         MOVE "*** INVALID CALORIES" TO ERR-REASON                        
060500         MOVE "Y" TO ERROR-FOUND-SW                                       
060600         GO TO 350-EXIT.                                                  
060700                                                                          
060800     MOVE FOOD-USER-ID TO WS-SRCH-USER-ID.                                
060900     PERFORM 500-FIND-USER THRU 500-EXIT.                                 
061000     IF NOT USER-WAS-FOUND                                                
061100         MOVE "*** USER NOT FOUND" TO ERR-REASON                          
061200         MOVE "Y" TO ERROR-FOUND-SW                                       
061300         GO TO 350-EXIT.                                                  
061400     IF NOT USER-IS-ACTIVE                                                
061500         MOVE "*** USER INACTIVE" TO ERR-REASON                           
061600         MOVE "Y" TO ERROR-FOUND-SW                                       
061700         GO TO 350-EXIT.                                                  
061800 350-EXIT.                                                                
061900     EXIT.                                                                
062000                                                                          
062100******************************************************************        
062200*    400-PROCESS-WORKFILE                                                 
062300******************************************************************        
062400 400-PROCESS-WORKFILE.                                                    
062500     MOVE "400-PROCESS-WORKFILE" TO PARA-NAME.                            
062600     MOVE "N" TO ERROR-FOUND-SW.                                          
062700     PERFORM 450-WORK-FIELD-EDITS THRU 450-EXIT.                          
062800     IF RECORD-ERROR-FOUND                                                
062900         ADD 1 TO WORK-RECS-REJECTED                                      
063000         MOVE WORK-DAILY-REC TO ERR-RECORD-IMAGE                          
063100         PERFORM 950-WRITE-ERRFILE THRU 950-EXIT                          
063200     ELSE                                                                 
063300         SET ACCUM-WORK TO TRUE                                           
063400         MOVE WRK-USER-ID        TO WS-ACCUM-USER-ID                      
063500         MOVE WRK-DATE-NUM       TO WS-ACCUM-DATE                         
063600         MOVE WRK-DURATION-MIN   TO WS-ACCUM-AMT-MINUTES                  
063700         PERFORM 600-ACCUM-TOTALS THRU 600-EXIT                           
063800     END-IF.                                                              
063900     PERFORM 410-READ-WORKFILE THRU 410-EXIT.                             
064000 400-EXIT.                                                                
064100     EXIT.                                                                
064200                                                                          
064300 450-WORK-FIELD-EDITS.                                                    
064400     MOVE "N" TO ERROR-FOUND-SW.                                          
064500     MOVE "450-WORK-FIELD-EDITS" TO PARA-NAME.                            
064600     IF WRK-USER-ID NOT NUMERIC                                           
064700         MOVE "*** NON-NUMERIC USER-ID" TO ERR-REASON                     
064800         MOVE "Y" TO ERROR-FOUND-SW                                       
064900         GO TO 450-EXIT.                                                  
065000                                                                          
065100     IF WRK-DATE-NUM NOT NUMERIC                                          
065200         MOVE "*** INVALID DATE" TO ERR-REASON                            
065300         MOVE "Y" TO ERROR-FOUND-SW                                       
065400         GO TO 450-EXIT.                                                  
065500                                                                          
065600     MOVE WRK-DATE-NUM TO LK-DATE-8.                                      
065700     CALL "DTEVAL" USING LK-DATE-8, WS-DTEVAL-RETCD.                      
065800     IF WS-DTEVAL-RETCD NOT = ZERO                                        
065900         MOVE "*** INVALID DATE" TO ERR-REASON                            
066000         MOVE "Y" TO ERROR-FOUND-SW                                       
066100         GO TO 450-EXIT.                                                  
066200                                                                          
066300     IF WRK-DURATION-MIN NOT NUMERIC                                      
066400        OR WRK-DURATION-MIN < 1                                           
066500        OR WRK-DURATION-MIN > 1440                                        
066600         MOVE "*** INVALID DURATION" TO ERR-REASON                        
066700         MOVE "Y" TO ERROR-FOUND-SW                                       
066800         GO TO 450-EXIT.                                                  
066900                                                                          
067000     MOVE WRK-USER-ID TO WS-SRCH-USER-ID.                                 
067100     PERFORM 500-FIND-USER THRU 500-EXIT.                                 
067200     IF NOT USER-WAS-FOUND                                                
067300         MOVE "*** USER NOT FOUND" TO ERR-REASON                          
067400         MOVE "Y" TO ERROR-FOUND-SW                                       
067500         GO TO 450-EXIT.                                                  
067600     IF NOT USER-IS-ACTIVE                                                
067700         MOVE "*** USER INACTIVE" TO ERR-REASON                           
067800         MOVE "Y" TO ERROR-FOUND-SW                                       
067900         GO TO 450-EXIT.                                                  
068000 450-EXIT.                                                                
068100     EXIT.                                                                
068200                                                                          
068300******************************************************************        
068400*    500-FIND-USER -- USER-TABLE-ENT IS SORTED ON UT-USER-ID SO           
068500*    WE USE SEARCH ALL INSTEAD OF PATSRCH'S LINEAR SEARCH                 
068600******************************************************************        
068700 500-FIND-USER.                                                           
068800     MOVE "500-FIND-USER" TO PARA-NAME.                                   
068900     MOVE "N" TO WS-USER-FOUND-SW.                                        
069000     MOVE "N" TO WS-USER-ACTIVE-SW.                                       
069100     SET USR-IDX TO 1.                                                    
069200     SEARCH ALL USER-TABLE-ENT                                            
069300         AT END                                                           
069400             MOVE "N" TO WS-USER-FOUND-SW                                 
069500         WHEN UT-USER-ID(USR-IDX) = WS-SRCH-USER-ID                       
069600             MOVE "Y" TO WS-USER-FOUND-SW                                 
069700             MOVE UT-USER-NAME(USR-IDX) TO WS-SRCH-USER-NAME              
069800             IF UT-ACTIVE(USR-IDX)                                        
069900                 MOVE "Y" TO WS-USER-ACTIVE-SW                            
070000             END-IF                                                       
070100     END-SEARCH.                                                          
070200 500-EXIT.                                                                
070300     EXIT.                                                                
070400                                                                          
070500******************************************************************        
070600*    600-ACCUM-TOTALS -- POSTS ONE AMOUNT, BY TYPE, INTO THE              
070700*    DAILY-TOTAL-TABLE ENTRY FOR THIS USER/DATE                           
070800******************************************************************        
070900 600-ACCUM-TOTALS.                                                        
071000     MOVE "600-ACCUM-TOTALS" TO PARA-NAME.                                
071100     PERFORM 650-FIND-OR-ADD-TOTAL-ENT THRU 650-EXIT.                     
071200     IF ACCUM-WATER                                                       
071300         ADD WS-ACCUM-AMT-LITERS TO DT-TOTAL-LITERS(DT-IDX)               
071400     ELSE                                                                 
071500     IF ACCUM-FOOD                                                        
071600         ADD WS-ACCUM-AMT-CALORIES TO DT-TOTAL-CALORIES(DT-IDX)           
071700     ELSE                                                                 
071800     IF ACCUM-WORK                                                        
071900         ADD WS-ACCUM-AMT-MINUTES TO DT-TOTAL-MINUTES(DT-IDX)             
072000     END-IF.                                                              
072100 600-EXIT.                                                                
072200     EXIT.                                                                
072300                                                                          
072400 650-FIND-OR-ADD-TOTAL-ENT.                                               
072500     MOVE "650-FIND-OR-ADD-TOTAL-ENT" TO PARA-NAME.                       
072600     MOVE "N" TO WS-ENT-FOUND-SW.                                         
072700     PERFORM 660-SCAN-TOTAL-TABLE THRU 660-EXIT                           
072800             VARYING DT-SUB FROM 1 BY 1                                   
072900             UNTIL DT-SUB > WS-DT-COUNT OR ENT-FOUND.                     
073000     IF NOT ENT-FOUND                                                     
073100         IF WS-DT-COUNT > 2999                                            
073200             MOVE "** DAILY-TOTAL TABLE FULL" TO ABEND-REASON             
073300             GO TO 1000-ABEND-RTN                                         
073400         END-IF                                                           
073500         ADD 1 TO WS-DT-COUNT                                             
073600         SET DT-IDX TO WS-DT-COUNT                                        
073700         MOVE WS-ACCUM-USER-ID TO DT-USER-ID(DT-IDX)                      
073800         MOVE WS-ACCUM-DATE    TO DT-DATE(DT-IDX)                         
073900         MOVE ZERO TO DT-TOTAL-LITERS(DT-IDX),                            
074000                      DT-TOTAL-CALORIES(DT-IDX),                          
074100                      DT-TOTAL-MINUTES(DT-IDX)                            
074200     END-IF.                                                              
074300 650-EXIT.                                                                
074400     EXIT.                                                                
074500                                                                          
074600 660-SCAN-TOTAL-TABLE.                                                    
074700     IF DT-USER-ID(DT-SUB) = WS-ACCUM-USER-ID                             
074800        AND DT-DATE(DT-SUB) = WS-ACCUM-DATE                               
074900         MOVE "Y" TO WS-ENT-FOUND-SW                                      
075000         SET DT-IDX TO DT-SUB                                             
075100     END-IF.                                                              
075200 660-EXIT.                                                                
075300     EXIT.                                                                
075400                                                                          
075500******************************************************************        
075600*    700-SCORE-AND-STORE -- ONE PASS OVER THE DAILY-TOTAL TABLE,          
075700*    CALLS SCOREALC AND WRITES THE HEALTH-INDEX RECORD                    
075800******************************************************************        
075900 700-SCORE-AND-STORE.                                                     
076000     MOVE "700-SCORE-AND-STORE" TO PARA-NAME.                             
076100     MOVE DT-TOTAL-LITERS(DT-IDX)   TO LK-TOTAL-LITERS.                   
076200     MOVE DT-TOTAL-CALORIES(DT-IDX) TO LK-TOTAL-CALORIES.                 
076300     MOVE DT-TOTAL-MINUTES(DT-IDX)  TO LK-TOTAL-MINUTES.                  
076400     CALL "SCOREALC" USING WS-SCOREALC-PARMS, WS-SCOREALC-RETCD.          
076500     MOVE LK-WATER-SCORE   TO DT-WATER-SCORE(DT-IDX).                     
076600     MOVE LK-CAL-SCORE     TO DT-CAL-SCORE(DT-IDX).                       
076700     MOVE LK-EXER-SCORE    TO DT-EXER-SCORE(DT-IDX).                      
076800     MOVE LK-OVERALL-SCORE TO DT-OVERALL-SCORE(DT-IDX).                   
076900                                                                          
077000     MOVE DT-USER-ID(DT-IDX)      TO HIDX-USER-ID.                        
077100     MOVE DT-DATE(DT-IDX)         TO HIDX-DATE.                           
077200     MOVE DT-WATER-SCORE(DT-IDX)  TO HIDX-WATER-SCORE.                    
077300     MOVE DT-CAL-SCORE(DT-IDX)    TO HIDX-CAL-SCORE.                      
077400     MOVE DT-EXER-SCORE(DT-IDX)   TO HIDX-EXER-SCORE.                     
077500     MOVE DT-OVERALL-SCORE(DT-IDX) TO HIDX-HEALTH-SCORE.                  
077600     WRITE HEALTH-INDEX-REC.                                              
077700                                                                          
077800     ADD DT-OVERALL-SCORE(DT-IDX) TO WS-SCORE-SUM.                        
077900 700-EXIT.                                                                
078000     EXIT.                                                                
078100                                                                          
078200******************************************************************        
078300*    750-USER-BREAK -- ONE CALL PER EMPLOYEE ON THE SORTED                
078400*    USER-TABLE, SCANS DAILY-TOTAL-TABLE FOR THAT EMPLOYEE'S              
078500*    SCORED DAYS AND PRINTS THE SUBTOTAL LINE                             
078600******************************************************************        
078700 750-USER-BREAK.                                                          
078800     MOVE "750-USER-BREAK" TO PARA-NAME.                                  
078900     MOVE ZERO TO WS-USER-DAYS, WS-USER-SCORE-SUM.                        
079000     PERFORM 760-SCAN-USER-ENTRIES THRU 760-EXIT                          
079100             VARYING DT-SUB FROM 1 BY 1                                   
079200             UNTIL DT-SUB > WS-DT-COUNT.                                  
079300     IF WS-USER-DAYS > ZERO                                               
079400         ADD 1 TO WS-USERS-PROCESSED                                      
079500         COMPUTE WS-USER-AVG ROUNDED =                                    
079600                 WS-USER-SCORE-SUM / WS-USER-DAYS                         
079700         PERFORM 830-WRITE-SUBTOTAL THRU 830-EXIT                         
079800     END-IF.                                                              
079900 750-EXIT.                                                                
080000     EXIT.                                                                
080100                                                                          
080200 760-SCAN-USER-ENTRIES.                                                   
080300     IF DT-USER-ID(DT-SUB) = UT-USER-ID(USR-IDX)                          
080400         PERFORM 820-WRITE-DETAIL THRU 820-EXIT                           
080500         ADD 1 TO WS-USER-DAYS                                            
080600         ADD DT-OVERALL-SCORE(DT-SUB) TO WS-USER-SCORE-SUM                
080700     END-IF.                                                              
080800 760-EXIT.                                                                
080900     EXIT.                                                                
081000                                                                          
081100******************************************************************        
081200*    780-PRINT-REPORT -- DRIVES THE WHOLE REPORT OFF THE SORTED           
081300*    USER TABLE SO THE CONTROL BREAK COMES OUT IN USER-ID ORDER           
081400*    EVEN THOUGH THE DAILY-TOTAL TABLE WAS BUILT BY THREE                 
081500*    SEPARATE FILES IN WHATEVER ORDER THEY HANDED US ENTRIES              
081600******************************************************************        
081700 780-PRINT-REPORT.                                                        
081800     MOVE "780-PRINT-REPORT" TO PARA-NAME.                                
081900     PERFORM 800-WRITE-PAGE-HDR THRU 800-EXIT.                            
082000     PERFORM 810-WRITE-COLM-HDR THRU 810-EXIT.                            
082100     PERFORM 750-USER-BREAK THRU 750-EXIT                                 
082200             VARYING USR-IDX FROM 1 BY 1                                  
082300             UNTIL USR-IDX > WS-USER-COUNT.                               
082400     PERFORM 840-WRITE-GRAND-TOTALS THRU 840-EXIT.                        
082500 780-EXIT.                                                                
082600     EXIT.                                                                
082700                                                                          
082800 790-PAGE-BREAK.                                                          
082900     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
083000     PERFORM 800-WRITE-PAGE-HDR THRU 800-EXIT.                            
083100     PERFORM 810-WRITE-COLM-HDR THRU 810-EXIT.                            
083200 790-EXIT.                                                                
083300     EXIT.                                                                
083400                                                                          
083500 800-WRITE-PAGE-HDR.                                                      
083600     MOVE "800-WRITE-PAGE-HDR" TO PARA-NAME.                              
083700     MOVE WS-RUN-MM   TO HDR-MM.                                          
083800     MOVE WS-RUN-DD   TO HDR-DD.                                          
083900     MOVE 2000        TO HDR-YYYY.                                        
084000     ADD  WS-RUN-YY   TO HDR-YYYY.                                        
084100     MOVE WS-PAGES    TO PAGE-NBR-O.                                      
084200     WRITE RPT-REC FROM WS-HDR-REC                                        
084300         AFTER ADVANCING NEXT-PAGE.                                       
084400     WRITE RPT-REC FROM WS-BLANK-LINE                                     
084500         AFTER ADVANCING 1.                                               
084600     MOVE ZERO TO WS-LINES.                                               
084700     ADD 1 TO WS-PAGES.                                                   
084800 800-EXIT.                                                                
084900     EXIT.                                                                
085000                                                                          
085100 810-WRITE-COLM-HDR.                                                      
085200     MOVE "810-WRITE-COLM-HDR" TO PARA-NAME.                              
085300     WRITE RPT-REC FROM WS-COLM-HDR-REC                                   
085400         AFTER ADVANCING 1.                                               
085500     ADD 1 TO WS-LINES.                                                   
085600 810-EXIT.                                                                
085700     EXIT.                                                                
085800                                                                          
085900 820-WRITE-DETAIL.                                                        
086000     MOVE "820-WRITE-DETAIL" TO PARA-NAME.                                
086100     IF WS-LINES > 54                                                     
086200         PERFORM 790-PAGE-BREAK THRU 790-EXIT.                            
086300                                                                          
086400     MOVE DT-USER-ID(DT-SUB)     TO DTL-USER-ID-O.                        
086500     MOVE UT-USER-NAME(USR-IDX)  TO DTL-USER-NAME-O.                      
086600     MOVE DT-DATE-MM(DT-SUB)     TO DTL-DATE-O(1:2).                      
086700     MOVE "/"                    TO DTL-DATE-O(3:1).                      
086800     MOVE DT-DATE-DD(DT-SUB)     TO DTL-DATE-O(4:2).                      
086900     MOVE "/"                    TO DTL-DATE-O(6:1).                      
087000     MOVE DT-DATE-YYYY(DT-SUB)   TO DTL-DATE-O(7:4).                      
087100     MOVE DT-TOTAL-LITERS(DT-SUB)   TO DTL-LITERS-O.                      
087200     MOVE DT-TOTAL-CALORIES(DT-SUB) TO DTL-CALORIES-O.                    
087300     MOVE DT-TOTAL-MINUTES(DT-SUB)  TO DTL-MINUTES-O.                     
087400     MOVE DT-WATER-SCORE(DT-SUB)    TO DTL-WATER-SCORE-O.                 
087500     MOVE DT-CAL-SCORE(DT-SUB)      TO DTL-CAL-SCORE-O.                   
087600     MOVE DT-EXER-SCORE(DT-SUB)     TO DTL-EXER-SCORE-O.                  
087700     MOVE DT-OVERALL-SCORE(DT-SUB)  TO DTL-OVERALL-SCORE-O.               
087800     WRITE RPT-REC FROM WS-DETAIL-LINE                                    
087900         AFTER ADVANCING 1.                                               
088000     ADD 1 TO WS-LINES, WS-DAYS-SCORED.                                   
088100 820-EXIT.                                                                
088200     EXIT.                                                                
088300                                                                          
088400 830-WRITE-SUBTOTAL.                                                      
088500     MOVE "830-WRITE-SUBTOTAL" TO PARA-NAME.                              
088600     IF WS-LINES > 52                                                     
088700         PERFORM 790-PAGE-BREAK THRU 790-EXIT.                            
088800     MOVE UT-USER-ID(USR-IDX) TO SUB-USER-ID-O.                           
088900     MOVE WS-USER-DAYS        TO SUB-DAYS-O.                              
089000     MOVE WS-USER-AVG         TO SUB-AVG-O.                               
089100     WRITE RPT-REC FROM WS-SUBTOTAL-LINE                                  
089200         AFTER ADVANCING 2.                                               
089300     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
089400     ADD 2 TO WS-LINES.                                                   
089500 830-EXIT.                                                                
089600     EXIT.                                                                
089700                                                                          
089800 840-WRITE-GRAND-TOTALS.                                                  
089900     MOVE "840-WRITE-GRAND-TOTALS" TO PARA-NAME.                          
090000     IF WS-DT-COUNT > ZERO                                                
090100         COMPUTE WS-GRAND-AVG ROUNDED =                                   
090200                 WS-SCORE-SUM / WS-DT-COUNT                               
090300     ELSE                                                                 
090400         MOVE ZERO TO WS-GRAND-AVG                                        
090500     END-IF.                                                              
090600                                                                          
090700     WRITE RPT-REC FROM WS-BLANK-LINE                                     
090800         AFTER ADVANCING 2.                                               
090900     MOVE "USERS PROCESSED" TO GT-LABEL-O.                                
091000     MOVE WS-USERS-PROCESSED TO GT-VALUE-O.                               
091100     WRITE RPT-REC FROM WS-GRAND-TOTALS-LINE                              
091200         AFTER ADVANCING 1.                                               
091300                                                                          
091400     MOVE "DAYS SCORED" TO GT-LABEL-O.                                    
091500     MOVE WS-DT-COUNT TO GT-VALUE-O.                                      
091600     WRITE RPT-REC FROM WS-GRAND-TOTALS-LINE                              
091700         AFTER ADVANCING 1.                                               
091800                                                                          
091900     MOVE "USER RECORDS READ" TO GT-LABEL-O.                              
092000     MOVE USER-RECS-READ TO GT-VALUE-O.                                   
092100     WRITE RPT-REC FROM WS-GRAND-TOTALS-LINE                              
092200         AFTER ADVANCING 1.                                               
092300                                                                          
092400     MOVE "WATER RECORDS READ" TO GT-LABEL-O.                             
092500     MOVE WATER-RECS-READ TO GT-VALUE-O.                                  
092600     WRITE RPT-REC FROM WS-GRAND-TOTALS-LINE                              
092700         AFTER ADVANCING 1.                                               
092800                                                                          
092900     MOVE "FOOD RECORDS READ" TO GT-LABEL-O.                              
093000     MOVE FOOD-RECS-READ TO GT-VALUE-O.                                   
093100     WRITE RPT-REC FROM WS-GRAND-TOTALS-LINE                              
093200         AFTER ADVANCING 1.                                               
093300                                                                          
093400     MOVE "WORKOUT RECORDS READ" TO GT-LABEL-O.                           
093500     MOVE WORK-RECS-READ TO GT-VALUE-O.                                   
093600     WRITE RPT-REC FROM WS-GRAND-TOTALS-LINE                              
093700         AFTER ADVANCING 1.                                               
093800                                                                          
093900     ADD WATER-RECS-REJECTED, FOOD-RECS-REJECTED,                         
094000         WORK-RECS-REJECTED GIVING WS-TOTAL-REJECTED.                     
094100     MOVE "RECORDS REJECTED" TO GT-LABEL-O.                               
094200     MOVE WS-TOTAL-REJECTED TO GT-VALUE-O.                                
094300     WRITE RPT-REC FROM WS-GRAND-TOTALS-LINE                              
094400         AFTER ADVANCING 1.                                               
094500                                                                          
094600     MOVE "GRAND AVERAGE OVERALL SCORE" TO GT-LABEL-O.                    
094700     MOVE WS-GRAND-AVG TO GT-VALUE-O.                                     
094800     WRITE RPT-REC FROM WS-GRAND-TOTALS-LINE                              
094900         AFTER ADVANCING 1.                                               
095000 840-EXIT.                                                                
095100     EXIT.                                                                
095200                                                                          
095300******************************************************************        
095400*    900-CLEANUP -- END OF JOB                                            
095500******************************************************************        
095600 900-CLEANUP.                                                             
095700     MOVE "900-CLEANUP" TO PARA-NAME.                                     
095800     PERFORM 060-CLOSE-FILES THRU 060-EXIT.                               
095900                                                                          
096000     DISPLAY "** USER RECORDS READ **".                                   
096100     DISPLAY USER-RECS-READ.                                              
096200     DISPLAY "** WATER RECORDS READ / REJECTED **".                       
096300     DISPLAY WATER-RECS-READ.                                             
096400     DISPLAY WATER-RECS-REJECTED.                                         
096500     DISPLAY "** FOOD RECORDS READ / REJECTED **".                        
096600     DISPLAY FOOD-RECS-READ.                                              
096700     DISPLAY FOOD-RECS-REJECTED.                                          
096800     DISPLAY "** WORKOUT RECORDS READ / REJECTED **".                     
096900     DISPLAY WORK-RECS-READ.                                              
097000     DISPLAY WORK-RECS-REJECTED.                                          
097100     DISPLAY "** DAYS SCORED **".                                         
097200     DISPLAY WS-DT-COUNT.                                                 
097300                                                                          
097400     DISPLAY "******** NORMAL END OF JOB HLTHCALC ********".              
097500 900-EXIT.                                                                
097600     EXIT.                                                                
097700                                                                          
097800******************************************************************        
097900*    950-WRITE-ERRFILE -- ERR-REASON AND ERR-RECORD-IMAGE ARE             
098000*    ALREADY MOVED BY THE CALLER; JUST WRITE AND COUNT                    
098100******************************************************************        
098200 950-WRITE-ERRFILE.                                                       
098300     MOVE "950-WRITE-ERRFILE" TO PARA-NAME.                               
098400     WRITE HEALTH-ERR-REC.                                                
098500 950-EXIT.                                                                
098600     EXIT.                                                                
098700                                                                          
098800******************************************************************        
098900*    150/210/310/410-READ-xxxFILE                                         
099000******************************************************************        
099100 150-READ-USERFILE.                                                       
099200     READ USERFILE                                                        
099300         AT END MOVE "N" TO MORE-USER-SW                                  
099400         GO TO 150-EXIT                                                   
099500     END-READ.                                                            
099600     ADD 1 TO USER-RECS-READ.                                             
099700 150-EXIT.                                                                
099800     EXIT.                                                                
099900                                                                          
100000 210-READ-WATERFILE.                                                      
100100     READ WATERFILE                                                       
100200         AT END MOVE "N" TO MORE-WATER-SW                                 
100300         GO TO 210-EXIT                                                   
100400     END-READ.                                                            
100500     ADD 1 TO WATER-RECS-READ.                                            
100600 210-EXIT.                                                                
100700     EXIT.                                                                
100800                                                                          
100900 310-READ-FOODFILE.                                                       
101000     READ FOODFILE                                                        
101100         AT END MOVE "N" TO MORE-FOOD-SW                                  
101200         GO TO 310-EXIT                                                   
101300     END-READ.                                                            
101400     ADD 1 TO FOOD-RECS-READ.                                             
101500 310-EXIT.                                                                
101600     EXIT.                                                                
101700                                                                          
101800 410-READ-WORKFILE.                                                       
101900     READ WORKFILE                                                        
102000         AT END MOVE "N" TO MORE-WORK-SW                                  
102100         GO TO 410-EXIT                                                   
102200     END-READ.                                                            
102300     ADD 1 TO WORK-RECS-READ.                                             
102400 410-EXIT.                                                                
102500     EXIT.                                                                
102600                                                                          
102700 1000-ABEND-RTN.                                                          
102800     WRITE SYSOUT-REC FROM ABEND-REC.                                     
102900     PERFORM 060-CLOSE-FILES THRU 060-EXIT.                               
103000     DISPLAY "*** ABNORMAL END OF JOB - HLTHCALC ***" UPON CONSOLE        
103100     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
