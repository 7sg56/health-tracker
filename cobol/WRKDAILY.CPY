000100******************************************************************        
000200*  WRKDAILY  --  WORKOUT DETAIL RECORD  (FIXED, 60 BYTES)                 
000300*-----------------------------------------------------------------        
000400*  ONE RECORD PER WORKOUT ENTRY.  WORKFILE IS SORTED ASCENDING            
000500*  BY WRK-USER-ID THEN WRK-DATE.  WRK-DATE-NUM REDEFINES THE              
000600*  BROKEN-OUT DATE THE SAME WAY WTRDAILY AND FOODDAILY DO.                
000700*-----------------------------------------------------------------        
000800*  DATE      BY   TICKET    DESCRIPTION                                   
000900*  --------  ---  --------  ----------------------------------            
001000*  04/18/94  JS   DDS-0119  ORIGINAL LAYOUT.                              
001100******************************************************************        
001200 01  WORK-DAILY-REC.                                                      
001300     05  WRK-USER-ID             PIC 9(06).                               
001400     05  WRK-DATE.                                                        
001500         10  WRK-DATE-YYYY       PIC 9(04).                               
001600         10  WRK-DATE-MM         PIC 9(02).                               
001700         10  WRK-DATE-DD         PIC 9(02).                               
001800     05  WRK-DATE-NUM REDEFINES WRK-DATE                                  
001900                                 PIC 9(08).                               
002000     05  WRK-ACTIVITY            PIC X(30).                               
002100     05  WRK-DURATION-MIN        PIC 9(04).                               
002200     05  FILLER                  PIC X(12).                               
